000100******************************************************************
000200*    CCCALLRC  --  CALL DETAIL WORKING RECORD AND                *
000300*                  DUPLICATE-CALL HOLDING TABLE                  *
000400*                                                                *
000500*    ONE CC-CALL-RECORD IS BUILT FOR EVERY ROW READ FROM THE     *
000600*    DASHBOARD CALL EXPORT.  CC-DUP-TABLE IS THE IN-MEMORY       *
000700*    KEYED TABLE USED TO FOLD DUPLICATE CALL ROWS TOGETHER --    *
000800*    SEE CCRTBTCH PARAGRAPH 220-FIND-OR-STORE-CALL.              *
000900*                                                                *
001000*    CR1988  02/11/89  D.KOWALSKI  ORIGINAL COPYBOOK             *
001100*    CR2201  09/06/91  D.KOWALSKI  ADDED CALL-MEMO FIELD         *
001200*    CR3340  04/30/99  R.HALVORSEN Y2K - DATE FIELDS CONFIRMED   *
001300*                                  4-DIGIT YEAR, NO CENTURY WORK *
001400*    CR4175  07/18/02  R.HALVORSEN RAISED TABLE SIZE 400 TO 1000 *
001500******************************************************************
001600
001700 01  CC-CALL-RECORD.
001800     05  CC-SEQUENCE-ID            PIC X(20).
001900     05  CC-USER-NAME              PIC X(30).
002000     05  CC-CALL-FROM              PIC X(20).
002100     05  CC-CALL-TO                PIC X(20).
002200     05  CC-CALL-TYPE              PIC X(20).
002300     05  CC-DIAL-START-AT          PIC X(19).
002400     05  CC-DIAL-ANSWERED-AT       PIC X(19).
002500     05  CC-DIAL-END-AT            PIC X(19).
002600     05  CC-RINGING-TIME           PIC X(08).
002700     05  CC-CALL-DURATION          PIC X(08).
002800     05  CC-CALL-MEMO              PIC X(40).
002900     05  FILLER                    PIC X(10).
003000
003100* CC-DUP-TABLE IS SEARCHED SEQUENTIALLY BY CC-DUP-KEY.  UNUSED
003200* ROWS ARE LEFT AS SPACES BY THE VALUE CLAUSE BELOW SO A SEARCH
003300* NEVER MATCHES A ROW BEYOND CC-DUP-ENTRY-CNT.
003400 01  CC-DUP-TABLE.
003500     05  CC-DUP-ENTRY-CNT          PIC S9(4) COMP VALUE ZERO.
003600     05  CC-DUP-ENTRY OCCURS 1000 TIMES
003700                      INDEXED BY CC-DUP-IDX
003800                      INDEXED BY CC-DUP-IDX2.
004000         10  CC-DUP-KEY                    VALUE SPACES.
004100             15  CC-DUP-KEY-SEQ-ID         PIC X(20).
004200             15  CC-DUP-KEY-CALL-FROM      PIC X(20).
004300             15  CC-DUP-KEY-CALL-TO        PIC X(20).
004400             15  CC-DUP-KEY-DIAL-START     PIC X(19).
004500         10  CC-DUP-USER-NAME              PIC X(30).
004600         10  CC-DUP-CALL-TYPE              PIC X(20).
004700         10  CC-DUP-DIAL-ANSWERED-AT       PIC X(19).
004800         10  CC-DUP-DIAL-END-AT            PIC X(19).
004900         10  CC-DUP-RINGING-TIME           PIC X(08).
005000         10  CC-DUP-CALL-DURATION          PIC X(08).
005100         10  CC-DUP-CALL-MEMO              PIC X(40).
005200         10  CC-DUP-ROUND-MINUTES          PIC 9(05) COMP.
005300         10  CC-DUP-ROUND-SECONDS          PIC 9(07) COMP.
005400         10  CC-DUP-RATE-APPLIED           PIC S9(7)V99.
005500         10  CC-DUP-CHARGE                 PIC S9(9)V99.
005600         10  FILLER                        PIC X(08).
