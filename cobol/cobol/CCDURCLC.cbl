000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCDURCLC.
000300 AUTHOR.        D. KOWALSKI.
000400 INSTALLATION.  DATA PROCESSING CENTER.
000500 DATE-WRITTEN.  02/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*  CCDURCLC IS CALLED ONCE PER CALL-DETAIL ROW BY CCRTBTCH       *
001300*  PARAGRAPH 320-RATE-ONE-CALL.  IT TURNS THE CALL-DURATION      *
001400*  FIELD FROM THE DASHBOARD EXPORT -- EITHER "HH:MM:SS" OR A     *
001500*  PLAIN COUNT OF SECONDS -- INTO TWO ROUNDED FIGURES CCRATE     *
001600*  CAN BILL FROM: MINUTES ROUNDED UP, AND TOTAL SECONDS.         *
001700*                                                                *
001800*  A PART THAT WILL NOT SCAN NUMERIC, OR A STRING WITH OTHER     *
001900*  THAN EXACTLY TWO COLONS, IS NOT AN ABEND CONDITION -- THE     *
002000*  CALL DEGRADES TO A ZERO-RATED CALL AND THE RUN CONTINUES.     *
002100*  THIS MIRRORS THE OLD DASHBOARD EXTRACT, WHICH SHIPS A         *
002200*  HANDFUL OF GARBLED DURATION FIELDS EVERY MONTH.               *
002300*                                                                *
002400*  CHANGE LOG                                                    *
002500*  CR1988  02/11/89  D.KOWALSKI   ORIGINAL PROGRAM                *
002600*  CR2201  09/06/91  D.KOWALSKI   CEILING RULE CORRECTED -- AN   *
002700*                                 EXACT nn:nn:00 NO LONGER ADDS  *
002800*                                 A SPURIOUS MINUTE              *
002900*  CR3340  05/01/99  R.HALVORSEN  Y2K REVIEW - NO DATE FIELDS    *
003000*                                 IN THIS PROGRAM, NO CHANGE     *
003100*  CR4175  07/22/02  R.HALVORSEN  PLAIN-SECONDS FORM ADDED FOR   *
003200*                                 read_dtmf / play_sound ROWS    *
003300*  CR4610  03/14/03  R.HALVORSEN  MALFORMED INPUT NOW RETURNS    *
003400*                                 ZEROS INSTEAD OF ABENDING      *
003500*                                 (PROBLEM TICKET HD-30044)      *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500
004600 01  WS-DURATION-WORK              PIC X(08) VALUE SPACES.
004700
004800* ALTERNATE VIEW OF THE DURATION STRING FOR THE HH:MM:SS FORM.
004900 01  WS-DURATION-HMS REDEFINES WS-DURATION-WORK.
005000     05  WS-HMS-HH                 PIC 99.
005100     05  WS-HMS-COLON1             PIC X.
005200     05  WS-HMS-MM                 PIC 99.
005300     05  WS-HMS-COLON2             PIC X.
005400     05  WS-HMS-SS                 PIC 99.
005500
005600* THE PLAIN-INTEGER SECONDS FORM ARRIVES LEFT-JUSTIFIED WITH
005700* TRAILING SPACES (E.G. "125     ") SO IT IS SQUARED UP RIGHT-
005800* JUSTIFIED AND ZERO-FILLED BEFORE IT IS TESTED/USED AS A
005900* NUMBER -- SEE 100-SCAN-DURATION.
006000 01  WS-RJ-DURATION                PIC X(08) JUSTIFIED RIGHT
006100                                   VALUE SPACES.
006200 01  WS-RJ-DURATION-NUM REDEFINES WS-RJ-DURATION
006300                      PIC 9(08).
006400
006500 01  WS-SCAN-FIELDS.
006600     05  WS-COLON-TALLY            PIC S9(2) COMP VALUE ZERO.
006700     05  WS-PART-1                 PIC X(08) VALUE SPACES.
006800     05  WS-PART-2                 PIC X(08) VALUE SPACES.
006900     05  WS-PART-3                 PIC X(08) VALUE SPACES.
007000     05  WS-SS-REMAINDER           PIC 99    VALUE ZERO.
007050     05  FILLER                    PIC X(04) VALUE SPACES.
007100
007200 01  WS-VALIDITY-SWITCHES.
007300     05  WS-FORMAT-SW              PIC X(01) VALUE SPACE.
007400         88  HMS-FORMAT                      VALUE 'H'.
007500         88  PLAIN-FORMAT                    VALUE 'P'.
007600         88  BAD-FORMAT                      VALUE 'B'.
007700     05  WS-VALID-SW               PIC X(01) VALUE 'Y'.
007800         88  DURATION-VALID                  VALUE 'Y'.
007900         88  DURATION-INVALID                VALUE 'N'.
007950     05  FILLER                    PIC X(04) VALUE SPACES.
008000
008100* WORK RESULT AREA, MOVED OUT TO THE LINKAGE FIELDS BELOW ONCE
008200* 000-MAIN HAS SCANNED AND CALCULATED THE CALLER'S DURATION.
008300*
008400 01  WS-WORK-RESULT.
008500     05  WS-WORK-SECONDS           PIC 9(07) COMP VALUE ZERO.
008600     05  WS-WORK-MINUTES           PIC 9(05) COMP VALUE ZERO.
008650     05  FILLER                    PIC X(04) VALUE SPACES.
009200
009300******************************************************************
009400 LINKAGE SECTION.
009500
009600 01  CD-DURATION-STRING            PIC X(08).
009700 01  CD-ROUND-MINUTES              PIC 9(05) COMP.
009800 01  CD-ROUND-SECONDS              PIC 9(07) COMP.
009900
010000******************************************************************
010100 PROCEDURE DIVISION USING CD-DURATION-STRING
010200                          CD-ROUND-MINUTES
010300                          CD-ROUND-SECONDS.
010400
010500 000-MAIN.
010600
010700     MOVE ZERO  TO CD-ROUND-MINUTES  CD-ROUND-SECONDS.
010800     MOVE ZERO  TO WS-WORK-SECONDS   WS-WORK-MINUTES.
010900     MOVE 'Y'   TO WS-VALID-SW.
011000     MOVE SPACE TO WS-FORMAT-SW.
011100     MOVE CD-DURATION-STRING TO WS-DURATION-WORK.
011200
011300     PERFORM 100-SCAN-DURATION THRU 100-EXIT.
011400     IF DURATION-VALID
011500        IF HMS-FORMAT
011600           PERFORM 200-CALC-FROM-HMS THRU 200-EXIT
011700        ELSE
011800           PERFORM 300-CALC-FROM-PLAIN THRU 300-EXIT
011900     ELSE
012000        PERFORM 800-INVALID-DURATION THRU 800-EXIT.
012100
012200     MOVE WS-WORK-MINUTES TO CD-ROUND-MINUTES.
012300     MOVE WS-WORK-SECONDS TO CD-ROUND-SECONDS.
012600     GOBACK.
012700
012800 100-SCAN-DURATION.
012900
013000* UNSTRING TALLYING IN COUNTS RECEIVING FIELDS POPULATED --
013100* 3 MEANS TWO COLONS WERE FOUND (HH:MM:SS), 1 MEANS NONE WERE
013200* (A PLAIN SECONDS COUNT), ANYTHING ELSE IS MALFORMED.
013300     MOVE ZERO TO WS-COLON-TALLY.
013400     MOVE SPACES TO WS-PART-1 WS-PART-2 WS-PART-3.
013500     UNSTRING WS-DURATION-WORK DELIMITED BY ':'
013600         INTO WS-PART-1, WS-PART-2, WS-PART-3
013700         TALLYING IN WS-COLON-TALLY.
013800
013900     IF WS-COLON-TALLY = 3
014000        SET HMS-FORMAT TO TRUE
014100        IF WS-HMS-HH IS NOT NUMERIC OR
014200           WS-HMS-MM IS NOT NUMERIC OR
014300           WS-HMS-SS IS NOT NUMERIC
014400           SET BAD-FORMAT TO TRUE
014500           MOVE 'N' TO WS-VALID-SW
014600        ELSE
014700           MOVE 'Y' TO WS-VALID-SW
014800     ELSE
014900        IF WS-COLON-TALLY = 1
015000           SET PLAIN-FORMAT TO TRUE
015100           MOVE SPACES TO WS-RJ-DURATION
015200           MOVE WS-PART-1 TO WS-RJ-DURATION
015300           INSPECT WS-RJ-DURATION
015400               REPLACING LEADING SPACE BY '0'
015500           IF WS-RJ-DURATION-NUM IS NOT NUMERIC
015600              SET BAD-FORMAT TO TRUE
015700              MOVE 'N' TO WS-VALID-SW
015800           ELSE
015900              MOVE 'Y' TO WS-VALID-SW
016000        ELSE
016100           SET BAD-FORMAT TO TRUE
016200           MOVE 'N' TO WS-VALID-SW.
016300
016400 100-EXIT.
016500     EXIT.
016600
016700 200-CALC-FROM-HMS.
016800
016900* SECONDS: H*3600 + M*60 + S.  MINUTES: H*60 + M, PLUS ONE MORE
017000* MINUTE WHEN THE SECONDS REMAINDER IS NOT EXACTLY ZERO (CR2201
017100* -- AN EXACT nn:nn:00 DOES NOT ROUND UP).
017200     COMPUTE WS-WORK-SECONDS =
017300         (WS-HMS-HH * 3600) + (WS-HMS-MM * 60) + WS-HMS-SS.
017400     COMPUTE WS-WORK-MINUTES = (WS-HMS-HH * 60) + WS-HMS-MM.
017500     IF WS-HMS-SS IS GREATER THAN ZERO
017600        ADD 1 TO WS-WORK-MINUTES.
017700
017800 200-EXIT.
017900     EXIT.
018000
018100 300-CALC-FROM-PLAIN.
018200
018300* PLAIN INTEGER SECONDS: SECONDS IS THE VALUE ITSELF, MINUTES
018400* IS THE VALUE ROUNDED UP TO THE NEXT WHOLE MINUTE.
018500     MOVE WS-RJ-DURATION-NUM TO WS-WORK-SECONDS.
018600     DIVIDE WS-WORK-SECONDS BY 60 GIVING WS-WORK-MINUTES
018700         REMAINDER WS-SS-REMAINDER.
018800     IF WS-SS-REMAINDER IS GREATER THAN ZERO
018900        ADD 1 TO WS-WORK-MINUTES.
019000
019100 300-EXIT.
019200     EXIT.
019300
019400 800-INVALID-DURATION.
019500
019600     MOVE ZERO TO WS-WORK-SECONDS WS-WORK-MINUTES.
019700
019800 800-EXIT.
019900     EXIT.
