000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCRTBTCH.
000300 AUTHOR.        D. KOWALSKI.
000400 INSTALLATION.  DATA PROCESSING CENTER.
000500 DATE-WRITTEN.  02/20/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*  CCRTBTCH IS THE NIGHTLY CALL-CHARGE RATING BATCH.  IT READS   *
001300*  THE DASHBOARD'S CALL EXPORT (A DELIMITED TEXT FILE), FOLDS    *
001400*  TOGETHER ANY DUPLICATE CALL ROWS THE DASHBOARD SHIPPED MORE   *
001500*  THAN ONCE, PRICES EACH DISTINCT CALL AGAINST THE CLIENT'S     *
001600*  TARIFF TABLE, WRITES THE PRICED CALLS TO THE MERGED-OUTPUT    *
001700*  FILE, AND APPENDS ONE LINE TO THE PROCESS-LOG RECORDING THAT  *
001800*  THE RUN COMPLETED.                                            *
001900*                                                                *
002000*  A CALL ROW IS A DUPLICATE OF ANOTHER WHEN SEQUENCE-ID,        *
002100*  CALL-FROM, CALL-TO AND DIAL-START-AT ALL MATCH.  WHEN TWO     *
002200*  ROWS SHARE THAT KEY THE LAST ONE READ WINS ON USER-NAME AND   *
002300*  CALL-MEMO ONLY -- EVERY OTHER FIELD KEEPS ITS FIRST VALUE --  *
002400*  AND THE ROW STAYS IN ITS ORIGINAL (FIRST-SEEN) POSITION IN    *
002500*  THE OUTPUT.                                                   *
002600*                                                                *
002700*  DURATION PARSING IS DONE BY CCDURCLC, TARIFF SELECTION AND    *
002800*  CHARGE CALCULATION BY CCRATE.  BOTH ARE CALLED ONCE PER       *
002900*  DISTINCT CALL FROM PARAGRAPH 320-RATE-ONE-CALL.               *
003000*                                                                *
003100*  A RUN WITH A BLANK CLIENT-ID IN THE CLIENT-CONTROL FILE IS    *
003200*  REJECTED BEFORE ANY OUTPUT FILE IS EVEN OPENED.               *
003300*                                                                *
003400*  CHANGE LOG                                                     *
003500*  CR1988  02/20/89  D.KOWALSKI   ORIGINAL PROGRAM                *
003600*  CR2201  09/08/91  D.KOWALSKI   DUPLICATE-CALL FOLDING ADDED,   *
003700*                                 KEYED ON SEQUENCE-ID/FROM/TO/   *
003800*                                 DIAL-START-AT                  *
003900*  CR3340  05/01/99  R.HALVORSEN  Y2K REVIEW - DATE-PROCESSED     *
004000*                                 CONFIRMED 4-DIGIT YEAR, ACCEPT  *
004100*                                 FROM DATE YYYYMMDD USED BELOW   *
004200*  CR4175  07/22/02  R.HALVORSEN  MERGED-OUTPUT EXPANDED WITH     *
004300*                                 RATE-APPLIED / CHARGE COLUMNS,  *
004400*                                 TABLE SIZE RAISED 400 TO 1000   *
004500*  CR4610  03/19/03  R.HALVORSEN  CLIENT-ID VALIDATION ADDED --   *
004600*                                 RUN NOW REJECTED, NOT ABENDED,  *
004700*                                 WHEN CLIENT-CONTROL IS BLANK    *
004800*                                 (PROBLEM TICKET HD-30044)       *
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-390.
005400 OBJECT-COMPUTER.   IBM-390.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CLIENT-CONTROL  ASSIGN TO CLNTCTL
006000         FILE STATUS IS WS-CLNTCTL-STATUS.
006100     SELECT CALL-EXPORT     ASSIGN TO CALLEXP
006200         FILE STATUS IS WS-CALLEXP-STATUS.
006300     SELECT MERGED-OUTPUT   ASSIGN TO MERGOUT
006400         FILE STATUS IS WS-MERGOUT-STATUS.
006500     SELECT PROCESS-LOG     ASSIGN TO PROCLOG
006600         FILE STATUS IS WS-PROCLOG-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  CLIENT-CONTROL
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  CLIENTCTL-REC                 PIC X(300).
007500
007600 FD  CALL-EXPORT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  CALLEXP-REC                   PIC X(300).
008000
008100 FD  MERGED-OUTPUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 01  MERGOUT-REC                   PIC X(300).
008500
008600 FD  PROCESS-LOG
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 01  PROCLOG-REC                   PIC X(150).
009000
009100 WORKING-STORAGE SECTION.
009200
009300     COPY CCCALLRC.
009400     COPY CCCLNTCF.
009500     COPY CCMERGRC.
009600     COPY CCLOGREC.
009700
009800 01  WS-FILE-STATUSES.
009900     05  WS-CLNTCTL-STATUS         PIC X(02) VALUE SPACES.
010000         88  CLNTCTL-FOUND                   VALUE '00'.
010100         88  CLNTCTL-EOF                     VALUE '10'.
010200     05  WS-CALLEXP-STATUS         PIC X(02) VALUE SPACES.
010300         88  CALLEXP-FOUND                   VALUE '00'.
010400         88  CALLEXP-EOF                     VALUE '10'.
010500     05  WS-MERGOUT-STATUS         PIC X(02) VALUE SPACES.
010600         88  MERGOUT-FOUND                   VALUE '00'.
010700     05  WS-PROCLOG-STATUS         PIC X(02) VALUE SPACES.
010800         88  PROCLOG-FOUND                   VALUE '00'.
010900     05  FILLER                    PIC X(04) VALUE SPACES.
011000
011100* SCRATCH AREA FOR UNSTRINGING ONE CSV LINE OFF CALLEXP-REC INTO
011200* CC-CALL-RECORD, AND FOR STRINGING ONE CSV LINE FOR MERGOUT-REC
011300* OUT OF CC-MERGED-RECORD.
011500 01  WS-CSV-LINE                   PIC X(300) VALUE SPACES.
011900* RUN-TOTALS GROUP, REPORTED BY 550-DISPLAY-RUN-TOTALS AT
012000* END-OF-JOB, IN THE HOUSE CNTRLBRK STYLE.
012100 01  WS-RUN-TOTALS.
012200     05  WS-CTR-READ               PIC 9(07) COMP VALUE ZERO.
012300     05  WS-CTR-DUPLICATES         PIC 9(07) COMP VALUE ZERO.
012400     05  WS-CTR-WRITTEN            PIC 9(07) COMP VALUE ZERO.
012500     05  WS-CTR-CHARGEABLE         PIC 9(07) COMP VALUE ZERO.
012600     05  WS-TOTAL-CHARGE           PIC S9(09)V99  VALUE ZERO.
012700     05  FILLER                    PIC X(04) VALUE SPACES.
013000
013100 01  WS-SWITCHES.
013200     05  WS-EOF-CALLEXP-SW         PIC X(01) VALUE 'N'.
013300         88  EOF-CALLEXP                     VALUE 'Y'.
013400     05  WS-RUN-VALID-SW           PIC X(01) VALUE 'Y'.
013500         88  RUN-IS-VALID                    VALUE 'Y'.
013600         88  RUN-IS-REJECTED                 VALUE 'N'.
013700     05  WS-FOUND-SW               PIC X(01) VALUE 'N'.
013800         88  ENTRY-WAS-FOUND                 VALUE 'Y'.
013900     05  FILLER                    PIC X(04) VALUE SPACES.
014000
014100 01  WS-HEADER-LINE-SW             PIC X(01) VALUE 'Y'.
014200     88  FIRST-LINE-IS-HEADER                VALUE 'Y'.
014300
014400 01  WS-DUP-KEY-WORK.
014500     05  WS-KEY-SEQ-ID             PIC X(20) VALUE SPACES.
014600     05  WS-KEY-CALL-FROM          PIC X(20) VALUE SPACES.
014700     05  WS-KEY-CALL-TO            PIC X(20) VALUE SPACES.
014800     05  WS-KEY-DIAL-START         PIC X(19) VALUE SPACES.
014900 01  WS-DUP-KEY-WORK-X REDEFINES WS-DUP-KEY-WORK
015000                      PIC X(79).
015100
015200* RUN TIMESTAMP FOR THE PROCESS-LOG RECORD, BUILT FROM ACCEPT
015300* FROM DATE/TIME -- NOT AN INTRINSIC FUNCTION -- PER HOUSE RULE.
015400 01  WS-RUN-DATE                   PIC 9(06) VALUE ZERO.
015500 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
015600     05  WS-RUN-DATE-YY            PIC 99.
015700     05  WS-RUN-DATE-MM            PIC 99.
015800     05  WS-RUN-DATE-DD            PIC 99.
015900 01  WS-RUN-TIME                   PIC 9(08) VALUE ZERO.
016000 01  WS-RUN-TIME-X REDEFINES WS-RUN-TIME.
016100     05  WS-RUN-TIME-HH            PIC 99.
016200     05  WS-RUN-TIME-MM            PIC 99.
016300     05  WS-RUN-TIME-SS            PIC 99.
016400     05  WS-RUN-TIME-HS            PIC 99.
016500 01  WS-RUN-STAMP.
016600     05  WS-STAMP-CENTURY          PIC 9(02) VALUE 20.
016700     05  WS-STAMP-YY               PIC 99.
016800     05  WS-STAMP-DASH1            PIC X     VALUE '-'.
016900     05  WS-STAMP-MM               PIC 99.
017000     05  WS-STAMP-DASH2            PIC X     VALUE '-'.
017100     05  WS-STAMP-DD               PIC 99.
017200     05  WS-STAMP-T                PIC X     VALUE ' '.
017300     05  WS-STAMP-HH               PIC 99.
017400     05  WS-STAMP-COLON1           PIC X     VALUE ':'.
017500     05  WS-STAMP-MIN              PIC 99.
017600     05  WS-STAMP-COLON2           PIC X     VALUE ':'.
017700     05  WS-STAMP-SS               PIC 99.
017800     05  FILLER                    PIC X(02) VALUE SPACES.
017900
018000******************************************************************
018100 PROCEDURE DIVISION.
018200
018300 000-MAINLINE.
018400
018500     PERFORM 050-INITIALIZE THRU 050-EXIT.
018600     PERFORM 100-VALIDATE-CLIENT-CONFIG THRU 100-EXIT.
018700     IF RUN-IS-VALID
018800        PERFORM 200-PROCESS-CALL-EXPORT THRU 200-EXIT
018900        PERFORM 300-RATE-STORED-CALLS   THRU 300-EXIT
019000        PERFORM 600-WRITE-MERGED-OUTPUT THRU 600-EXIT
019100        PERFORM 900-LOG-RUN-COMPLETION  THRU 900-EXIT
019200        PERFORM 550-DISPLAY-RUN-TOTALS  THRU 550-EXIT
019300     ELSE
019400        DISPLAY 'CCRTBTCH - RUN REJECTED, CLIENT-ID BLANK'.
019500     STOP RUN.
019600
019700 050-INITIALIZE.
019800
019900     MOVE ZERO TO CC-DUP-ENTRY-CNT.
020000     MOVE ZERO TO WS-CTR-READ WS-CTR-DUPLICATES WS-CTR-WRITTEN
020100                  WS-CTR-CHARGEABLE.
020200     MOVE ZERO TO WS-TOTAL-CHARGE.
020300     MOVE 'Y' TO WS-HEADER-LINE-SW.
020400     MOVE 'Y' TO WS-RUN-VALID-SW.
020500
020600     OPEN INPUT CLIENT-CONTROL.
020700     PERFORM 150-LOAD-CLIENT-CONFIG THRU 150-EXIT.
020800     CLOSE CLIENT-CONTROL.
020900
021000 050-EXIT.
021100     EXIT.
021200
021300 100-VALIDATE-CLIENT-CONFIG.
021400
021500* THE RUN IS REJECTED BEFORE ANY OUTPUT FILE IS OPENED WHEN THE
021600* CLIENT-CONTROL FILE DID NOT SUPPLY A NON-BLANK CLIENT-ID.
021700     IF CL-CLIENT-ID = SPACES
021800        MOVE 'N' TO WS-RUN-VALID-SW
021900     ELSE
022000        MOVE 'Y' TO WS-RUN-VALID-SW.
022100
022200 100-EXIT.
022300     EXIT.
022400
022500 150-LOAD-CLIENT-CONFIG.
022600
022700* THE CLIENT-CONTROL FILE CARRIES EXACTLY ONE CSV ROW -- THE
022800* CLIENT'S TARIFF CONFIGURATION FOR THIS RUN.
022900     READ CLIENT-CONTROL INTO WS-CSV-LINE.
023000     IF CLNTCTL-FOUND
023100        PERFORM 160-PARSE-CLIENT-CONFIG THRU 160-EXIT.
023200
023300 150-EXIT.
023400     EXIT.
023500
023600 160-PARSE-CLIENT-CONFIG.
023700
023800* CSV LAYOUT -- CLIENT-ID,CARRIER,DEFAULT-RATE,DEFAULT-RATE-TYPE,
023900* DEFAULT-CHARGEABLE(1-6),NUMBER1,NUMBER1-RATE,NUMBER1-RATE-TYPE,
024000* NUMBER1-CHARGEABLE(1-6),NUMBER2,NUMBER2-RATE,NUMBER2-RATE-TYPE,
024100* NUMBER2-CHARGEABLE(1-6),S2C-NUMBER,S2C-RATE,S2C-RATE-TYPE.  EACH
024200* CHARGEABLE LIST CARRIES ITS FULL SIX SLOTS -- MOST CLIENTS ONLY
024300* POPULATE TWO OR THREE, THE REST ARRIVE AS BLANK CSV FIELDS AND
024400* UNSTRING LEAVES THEM SPACES (CR4610, HD-30061).
024500     UNSTRING WS-CSV-LINE DELIMITED BY ','
024600         INTO CL-CLIENT-ID, CL-CARRIER,
024700              CL-DEFAULT-RATE, CL-DEFAULT-RATE-TYPE,
024800              CL-DEFAULT-CHARGEABLE (1), CL-DEFAULT-CHARGEABLE (2),
024900              CL-DEFAULT-CHARGEABLE (3), CL-DEFAULT-CHARGEABLE (4),
025000              CL-DEFAULT-CHARGEABLE (5), CL-DEFAULT-CHARGEABLE (6),
025100              CL-NUMBER1, CL-NUMBER1-RATE, CL-NUMBER1-RATE-TYPE,
025200              CL-NUMBER1-CHARGEABLE (1), CL-NUMBER1-CHARGEABLE (2),
025300              CL-NUMBER1-CHARGEABLE (3), CL-NUMBER1-CHARGEABLE (4),
025400              CL-NUMBER1-CHARGEABLE (5), CL-NUMBER1-CHARGEABLE (6),
025500              CL-NUMBER2, CL-NUMBER2-RATE, CL-NUMBER2-RATE-TYPE,
025600              CL-NUMBER2-CHARGEABLE (1), CL-NUMBER2-CHARGEABLE (2),
025700              CL-NUMBER2-CHARGEABLE (3), CL-NUMBER2-CHARGEABLE (4),
025800              CL-NUMBER2-CHARGEABLE (5), CL-NUMBER2-CHARGEABLE (6),
025900              CL-S2C-NUMBER, CL-S2C-RATE, CL-S2C-RATE-TYPE.
026000
026100 160-EXIT.
026200     EXIT.
026300
026400 200-PROCESS-CALL-EXPORT.
026500
026600     MOVE 'N' TO WS-EOF-CALLEXP-SW.
026700     OPEN INPUT CALL-EXPORT.
026800     PERFORM 800-READ-CALL-EXPORT THRU 800-EXIT.
026900     IF EOF-CALLEXP
027000        DISPLAY 'ERROR!!  CALL-EXPORT FILE EMPTY!'
027100        CLOSE CALL-EXPORT
027200        GO TO 200-EXIT.
027300     IF FIRST-LINE-IS-HEADER
027400        MOVE 'N' TO WS-HEADER-LINE-SW
027500        PERFORM 800-READ-CALL-EXPORT THRU 800-EXIT.
027600     PERFORM 210-READ-AND-STORE-CALLS THRU 210-EXIT
027700         UNTIL EOF-CALLEXP.
027800     CLOSE CALL-EXPORT.
027900
028000 200-EXIT.
028100     EXIT.
028200
028300 210-READ-AND-STORE-CALLS.
028400
028500     ADD 1 TO WS-CTR-READ.
028600     PERFORM 215-PARSE-CALL-LINE  THRU 215-EXIT.
028700     PERFORM 220-FIND-OR-STORE-CALL THRU 220-EXIT.
028800     PERFORM 800-READ-CALL-EXPORT THRU 800-EXIT.
028900
029000 210-EXIT.
029100     EXIT.
029200
029300 215-PARSE-CALL-LINE.
029400
029500     UNSTRING WS-CSV-LINE DELIMITED BY ','
029600         INTO CC-SEQUENCE-ID, CC-USER-NAME, CC-CALL-FROM,
029700              CC-CALL-TO, CC-CALL-TYPE, CC-DIAL-START-AT,
029800              CC-DIAL-ANSWERED-AT, CC-DIAL-END-AT,
029900              CC-RINGING-TIME, CC-CALL-DURATION, CC-CALL-MEMO.
030000
030100 215-EXIT.
030200     EXIT.
030300
030400 220-FIND-OR-STORE-CALL.
030500
030600* THE DE-DUP KEY IS SEQUENCE-ID + CALL-FROM + CALL-TO +
030700* DIAL-START-AT.  A ROW SHARING ANOTHER ROW'S KEY IS NOT A NEW
030800* CALL -- IT REPLACES THAT ROW'S USER-NAME AND CALL-MEMO ONLY,
030900* KEEPING THE ORIGINAL ROW'S POSITION AND EVERY OTHER FIELD.
031000     MOVE CC-SEQUENCE-ID     TO WS-KEY-SEQ-ID.
031100     MOVE CC-CALL-FROM       TO WS-KEY-CALL-FROM.
031200     MOVE CC-CALL-TO         TO WS-KEY-CALL-TO.
031300     MOVE CC-DIAL-START-AT   TO WS-KEY-DIAL-START.
031400     MOVE 'N' TO WS-FOUND-SW.
031500
031600     IF CC-DUP-ENTRY-CNT IS GREATER THAN ZERO
031700        SET CC-DUP-IDX TO 1
031800        SEARCH CC-DUP-ENTRY VARYING CC-DUP-IDX
031900           AT END
032000              MOVE 'N' TO WS-FOUND-SW
032100           WHEN CC-DUP-KEY (CC-DUP-IDX) = WS-DUP-KEY-WORK
032200              MOVE 'Y' TO WS-FOUND-SW.
032300
032400     IF ENTRY-WAS-FOUND
032500        MOVE CC-USER-NAME TO CC-DUP-USER-NAME (CC-DUP-IDX)
032600        MOVE CC-CALL-MEMO TO CC-DUP-CALL-MEMO (CC-DUP-IDX)
032700        ADD 1 TO WS-CTR-DUPLICATES
032800     ELSE
032900        PERFORM 230-APPEND-DUP-ENTRY THRU 230-EXIT.
033000
033100 220-EXIT.
033200     EXIT.
033300
033400 230-APPEND-DUP-ENTRY.
033500
033600     ADD 1 TO CC-DUP-ENTRY-CNT.
033700     SET CC-DUP-IDX TO CC-DUP-ENTRY-CNT.
033800     MOVE WS-KEY-SEQ-ID     TO CC-DUP-KEY-SEQ-ID (CC-DUP-IDX).
033900     MOVE WS-KEY-CALL-FROM  TO CC-DUP-KEY-CALL-FROM (CC-DUP-IDX).
034000     MOVE WS-KEY-CALL-TO    TO CC-DUP-KEY-CALL-TO (CC-DUP-IDX).
034100     MOVE WS-KEY-DIAL-START TO CC-DUP-KEY-DIAL-START (CC-DUP-IDX).
034200     MOVE CC-USER-NAME      TO CC-DUP-USER-NAME (CC-DUP-IDX).
034300     MOVE CC-CALL-TYPE      TO CC-DUP-CALL-TYPE (CC-DUP-IDX).
034400     MOVE CC-DIAL-ANSWERED-AT TO
034500                     CC-DUP-DIAL-ANSWERED-AT (CC-DUP-IDX).
034600     MOVE CC-DIAL-END-AT    TO CC-DUP-DIAL-END-AT (CC-DUP-IDX).
034700     MOVE CC-RINGING-TIME   TO CC-DUP-RINGING-TIME (CC-DUP-IDX).
034800     MOVE CC-CALL-DURATION  TO CC-DUP-CALL-DURATION (CC-DUP-IDX).
034900     MOVE CC-CALL-MEMO      TO CC-DUP-CALL-MEMO (CC-DUP-IDX).
035000     MOVE ZERO TO CC-DUP-ROUND-MINUTES (CC-DUP-IDX)
035100                  CC-DUP-ROUND-SECONDS (CC-DUP-IDX).
035200     MOVE ZERO TO CC-DUP-RATE-APPLIED (CC-DUP-IDX)
035300                  CC-DUP-CHARGE (CC-DUP-IDX).
035400
035500 230-EXIT.
035600     EXIT.
035700
035800 300-RATE-STORED-CALLS.
035900
036000     IF CC-DUP-ENTRY-CNT IS GREATER THAN ZERO
036100        PERFORM 320-RATE-ONE-CALL THRU 320-EXIT
036200           VARYING CC-DUP-IDX2 FROM 1 BY 1
036300           UNTIL CC-DUP-IDX2 IS GREATER THAN CC-DUP-ENTRY-CNT.
036400
036500 300-EXIT.
036600     EXIT.
036700
036800 320-RATE-ONE-CALL.
036900
037000     CALL 'CCDURCLC' USING CC-DUP-CALL-DURATION (CC-DUP-IDX2)
037100                           CC-DUP-ROUND-MINUTES (CC-DUP-IDX2)
037200                           CC-DUP-ROUND-SECONDS (CC-DUP-IDX2).
037300
037400     CALL 'CCRATE' USING CC-DUP-KEY-CALL-FROM (CC-DUP-IDX2)
037500                         CC-DUP-KEY-CALL-TO (CC-DUP-IDX2)
037600                         CC-DUP-CALL-TYPE (CC-DUP-IDX2)
037700                         CC-DUP-ROUND-MINUTES (CC-DUP-IDX2)
037800                         CC-DUP-ROUND-SECONDS (CC-DUP-IDX2)
037900                         CC-CLIENT-CONFIG
038000                         CC-DUP-RATE-APPLIED (CC-DUP-IDX2)
038100                         CC-DUP-CHARGE (CC-DUP-IDX2).
038200
038300     IF CC-DUP-CHARGE (CC-DUP-IDX2) IS GREATER THAN ZERO
038400        ADD 1 TO WS-CTR-CHARGEABLE
038500        ADD CC-DUP-CHARGE (CC-DUP-IDX2) TO WS-TOTAL-CHARGE.
038600
038700 320-EXIT.
038800     EXIT.
038900
039000 600-WRITE-MERGED-OUTPUT.
039100
039200     OPEN OUTPUT MERGED-OUTPUT.
039300     PERFORM 610-WRITE-HEADER-LINE THRU 610-EXIT.
039400     IF CC-DUP-ENTRY-CNT IS GREATER THAN ZERO
039500        PERFORM 650-BUILD-MERGED-REC THRU 650-EXIT
039600           VARYING CC-DUP-IDX FROM 1 BY 1
039700           UNTIL CC-DUP-IDX IS GREATER THAN CC-DUP-ENTRY-CNT.
039800     CLOSE MERGED-OUTPUT.
039900
040000 600-EXIT.
040100     EXIT.
040200
040300 610-WRITE-HEADER-LINE.
040400
040500     MOVE SPACES TO MERGOUT-REC.
040600     STRING 'sequence_id,user_name,call_from,call_to,call_type,'
040700         'dial_start_at,dial_answered_at,dial_end_at,'
040800         'ringing_time,call_duration,call_memo,client_id,'
040900         'carrier,round_up_duration_minutes,'
041000         'round_up_duration_seconds,rate_applied,charge'
041100         DELIMITED BY SIZE INTO MERGOUT-REC.
041200     WRITE MERGOUT-REC.
041300
041400 610-EXIT.
041500     EXIT.
041600
041700 650-BUILD-MERGED-REC.
041800
041900     MOVE CC-DUP-KEY-SEQ-ID (CC-DUP-IDX)    TO MR-SEQUENCE-ID.
042000     MOVE CC-DUP-USER-NAME (CC-DUP-IDX)     TO MR-USER-NAME.
042100     MOVE CC-DUP-KEY-CALL-FROM (CC-DUP-IDX) TO MR-CALL-FROM.
042200     MOVE CC-DUP-KEY-CALL-TO (CC-DUP-IDX)   TO MR-CALL-TO.
042300     MOVE CC-DUP-CALL-TYPE (CC-DUP-IDX)     TO MR-CALL-TYPE.
042400     MOVE CC-DUP-KEY-DIAL-START (CC-DUP-IDX) TO MR-DIAL-START-AT.
042500     MOVE CC-DUP-DIAL-ANSWERED-AT (CC-DUP-IDX) TO
042600                                     MR-DIAL-ANSWERED-AT.
042700     MOVE CC-DUP-DIAL-END-AT (CC-DUP-IDX)   TO MR-DIAL-END-AT.
042800     MOVE CC-DUP-RINGING-TIME (CC-DUP-IDX)  TO MR-RINGING-TIME.
042900     MOVE CC-DUP-CALL-DURATION (CC-DUP-IDX) TO MR-CALL-DURATION.
043000     MOVE CC-DUP-CALL-MEMO (CC-DUP-IDX)     TO MR-CALL-MEMO.
043100     MOVE CL-CLIENT-ID                      TO MR-CLIENT-ID.
043200     MOVE CL-CARRIER                        TO MR-CARRIER.
043300     MOVE CC-DUP-ROUND-MINUTES (CC-DUP-IDX) TO
043400                                MR-ROUND-UP-DURATION-MINUTES.
043500     MOVE CC-DUP-ROUND-SECONDS (CC-DUP-IDX) TO
043600                                MR-ROUND-UP-DURATION-SECONDS.
043700     MOVE CC-DUP-RATE-APPLIED (CC-DUP-IDX)  TO MR-RATE-APPLIED.
043800     MOVE CC-DUP-CHARGE (CC-DUP-IDX)        TO MR-CHARGE.
043900
044000     PERFORM 950-WRITE-MERGED-REC THRU 950-EXIT.
044100
044200 650-EXIT.
044300     EXIT.
044400
044500 800-READ-CALL-EXPORT.
044600
044700     READ CALL-EXPORT INTO WS-CSV-LINE
044800         AT END  MOVE 'Y' TO WS-EOF-CALLEXP-SW,
044900                 GO TO 800-EXIT.
045000
045100 800-EXIT.
045200     EXIT.
045300
045400 550-DISPLAY-RUN-TOTALS.
045500
045600     DISPLAY '***********************************************'.
045700     DISPLAY '*  CCRTBTCH - CALL CHARGE RATING BATCH RESULTS *'.
045800     DISPLAY '***********************************************'.
045900     DISPLAY '  CALL RECORDS READ .......... ' WS-CTR-READ.
046000     DISPLAY '  DUPLICATE ROWS MERGED ....... ' WS-CTR-DUPLICATES.
046100     DISPLAY '  DISTINCT CALLS WRITTEN ...... ' WS-CTR-WRITTEN.
046200     DISPLAY '  CHARGEABLE CALLS ............ ' WS-CTR-CHARGEABLE.
046300     DISPLAY '  TOTAL CHARGE ................ ' WS-TOTAL-CHARGE.
046400     DISPLAY '***********************************************'.
046500
046600 550-EXIT.
046700     EXIT.
046800
046900 900-LOG-RUN-COMPLETION.
047000
047100     PERFORM 910-BUILD-RUN-STAMP THRU 910-EXIT.
047200     OPEN EXTEND PROCESS-LOG.
047300     PERFORM 960-WRITE-LOG-RECORD THRU 960-EXIT.
047400     CLOSE PROCESS-LOG.
047500
047600 900-EXIT.
047700     EXIT.
047800
047900 910-BUILD-RUN-STAMP.
048000
048100     ACCEPT WS-RUN-DATE FROM DATE.
048200     ACCEPT WS-RUN-TIME FROM TIME.
048300     MOVE WS-RUN-DATE-YY TO WS-STAMP-YY.
048400     MOVE WS-RUN-DATE-MM TO WS-STAMP-MM.
048500     MOVE WS-RUN-DATE-DD TO WS-STAMP-DD.
048600     MOVE WS-RUN-TIME-HH TO WS-STAMP-HH.
048700     MOVE WS-RUN-TIME-MM TO WS-STAMP-MIN.
048800     MOVE WS-RUN-TIME-SS TO WS-STAMP-SS.
048900
049000 910-EXIT.
049100     EXIT.
049200
049300 960-WRITE-LOG-RECORD.
049400
049500     MOVE CL-CLIENT-ID    TO LG-CLIENT.
049600     MOVE 'CALLEXP'       TO LG-ORIGINAL-FILE.
049700     MOVE 'MERGOUT'       TO LG-PROCESSED-FILE.
049800     STRING '20' WS-STAMP-YY '-' WS-STAMP-MM '-' WS-STAMP-DD
049900            ' ' WS-STAMP-HH ':' WS-STAMP-MIN ':' WS-STAMP-SS
050000            DELIMITED BY SIZE INTO LG-DATE-PROCESSED.
050100     MOVE 'Processed'     TO LG-STATUS.
050200     WRITE PROCLOG-REC FROM CC-PROCESS-LOG-RECORD.
050300
050400 960-EXIT.
050500     EXIT.
050600
050700 950-WRITE-MERGED-REC.
050800
050900     MOVE SPACES TO MERGOUT-REC.
051000     STRING MR-SEQUENCE-ID       DELIMITED BY SPACE ','
051100            MR-USER-NAME         DELIMITED BY SPACE ','
051200            MR-CALL-FROM         DELIMITED BY SPACE ','
051300            MR-CALL-TO           DELIMITED BY SPACE ','
051400            MR-CALL-TYPE         DELIMITED BY SPACE ','
051500            MR-DIAL-START-AT     DELIMITED BY SPACE ','
051600            MR-DIAL-ANSWERED-AT  DELIMITED BY SPACE ','
051700            MR-DIAL-END-AT       DELIMITED BY SPACE ','
051800            MR-RINGING-TIME      DELIMITED BY SPACE ','
051900            MR-CALL-DURATION     DELIMITED BY SPACE ','
052000            MR-CALL-MEMO         DELIMITED BY SPACE ','
052100            MR-CLIENT-ID         DELIMITED BY SPACE ','
052200            MR-CARRIER           DELIMITED BY SPACE ','
052300            MR-ROUND-UP-DURATION-MINUTES DELIMITED BY SIZE ','
052400            MR-ROUND-UP-DURATION-SECONDS DELIMITED BY SIZE ','
052500            MR-RATE-APPLIED      DELIMITED BY SIZE ','
052600            MR-CHARGE            DELIMITED BY SIZE
052700            INTO MERGOUT-REC.
052800     WRITE MERGOUT-REC.
052900     ADD 1 TO WS-CTR-WRITTEN.
053000
053100 950-EXIT.
053200     EXIT.
