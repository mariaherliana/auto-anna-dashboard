000100******************************************************************
000200*    CCLOGREC  --  PROCESSING-LOG RECORD                         *
000300*                                                                *
000400*    ONE ROW APPENDED TO THE PROCESS-LOG FILE AT THE END OF      *
000500*    EVERY SUCCESSFUL RUN.  SEE CCRTBTCH PARAGRAPH               *
000600*    960-WRITE-LOG-RECORD.                                       *
000700*                                                                *
000800*    CR1988  02/11/89  D.KOWALSKI  ORIGINAL COPYBOOK             *
000900******************************************************************
001000
001100 01  CC-PROCESS-LOG-RECORD.
001200     05  LG-CLIENT                     PIC X(20).
001300     05  LG-ORIGINAL-FILE              PIC X(40).
001400     05  LG-PROCESSED-FILE             PIC X(40).
001500     05  LG-DATE-PROCESSED             PIC X(19).
001600     05  LG-STATUS                     PIC X(10).
001700     05  FILLER                        PIC X(10).
