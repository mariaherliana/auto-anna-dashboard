000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCRATE.
000300 AUTHOR.        D. KOWALSKI.
000400 INSTALLATION.  DATA PROCESSING CENTER.
000500 DATE-WRITTEN.  02/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  REMARKS.                                                      *
001100*                                                                *
001200*  CCRATE IS CALLED ONCE PER CALL-DETAIL ROW BY CCRTBTCH          *
001300*  PARAGRAPH 320-RATE-ONE-CALL, AFTER CCDURCLC HAS TURNED THE     *
001400*  RAW DURATION INTO ROUNDED MINUTES AND SECONDS.  IT PICKS THE   *
001500*  TARIFF THAT APPLIES TO THE CALL, DECIDES WHETHER THE CALL-    *
001600*  TYPE IS ONE THE CLIENT PAYS FOR UNDER THAT TARIFF, AND RETURNS *
001700*  THE RATE APPLIED AND THE CHARGE.                               *
001800*                                                                *
001900*  TARIFF PRIORITY (RATE PLAN 2002-11) --                        *
002000*     1. SPECIAL NUMBER 1, MATCHED AGAINST CALL-FROM              *
002100*     2. SPECIAL NUMBER 2, MATCHED AGAINST CALL-FROM              *
002200*     3. SERVICE-TO-CALL (S2C) NUMBER, MATCHED AGAINST CALL-TO,   *
002300*        USING THE DEFAULT TARIFF'S OWN CHARGEABLE-TYPE LIST      *
002400*     4. THE CLIENT'S DEFAULT TARIFF                              *
002500*  A CALL-TYPE NOT FOUND IN THE SELECTED TARIFF'S CHARGEABLE      *
002600*  LIST IS NEVER BILLED -- RATE-APPLIED AND CHARGE COME BACK AS   *
002700*  ZERO, NOT AN ERROR.                                            *
002800*                                                                *
002900*  CHANGE LOG                                                     *
003000*  CR1988  02/14/89  D.KOWALSKI   ORIGINAL PROGRAM                *
003100*  CR2201  09/06/91  D.KOWALSKI   ADDED SPECIAL NUMBER 2 TARIFF   *
003200*  CR3340  05/01/99  R.HALVORSEN  Y2K REVIEW - NO DATE FIELDS     *
003300*                                 IN THIS PROGRAM, NO CHANGE      *
003400*  CR4175  07/22/02  R.HALVORSEN  ADDED S2C TARIFF PER RATE PLAN  *
003500*                                 2002-11, PARAGRAPH 4            *
003600*  CR4610  03/19/03  R.HALVORSEN  A CALL-TYPE BLANK OR NOT ON     *
003700*                                 THE CHARGEABLE LIST NOW RETURNS *
003800*                                 ZERO/ZERO RATHER THAN THE       *
003900*                                 LAST CALL'S FIGURES (HD-30061)  *
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000* THE TARIFF CHOSEN FOR THIS CALL IS COPIED HERE SO 200- AND
005100* 300- WORK FROM ONE COMMON SHAPE REGARDLESS OF WHICH OF THE
005200* FOUR CLIENT TARIFFS WAS SELECTED.
005300 01  WS-SELECTED-TARIFF.
005400     05  WS-SEL-RATE                   PIC S9(7)V99 VALUE ZERO.
005500     05  WS-SEL-RATE-TYPE              PIC X(10)    VALUE SPACES.
005600     05  WS-SEL-CHARGEABLE-TBL.
005700         10  WS-SEL-CHARGEABLE OCCURS 6 TIMES
005800                         INDEXED BY WS-CHG-IDX
005900                                    PIC X(20).
006000     05  FILLER                        PIC X(10).
006100
006600 01  WS-TARIFF-SWITCHES.
006700     05  WS-RATE-TYPE-SW               PIC X(01) VALUE SPACE.
006800         88  PER-MINUTE-RATE                     VALUE 'M'.
006900         88  PER-SECOND-RATE                     VALUE 'S'.
007000     05  WS-CHARGE-SW                  PIC X(01) VALUE 'N'.
007100         88  CALL-IS-CHARGEABLE                  VALUE 'Y'.
007200         88  CALL-NOT-CHARGEABLE                 VALUE 'N'.
007250     05  FILLER                        PIC X(04) VALUE SPACES.
007300
007400* THE ROUNDED MINUTES/SECONDS PASSED IN FROM CCDURCLC (VIA
007500* CCRTBTCH), HELD HERE ALONGSIDE THE OTHER PER-CALL WORK FIELDS.
007600 01  WS-DURATION-BASIS.
007700     05  WS-BASIS-MINUTES              PIC 9(05) COMP VALUE ZERO.
007800     05  WS-BASIS-SECONDS              PIC 9(07) COMP VALUE ZERO.
007850     05  FILLER                        PIC X(04) VALUE SPACES.
008100
008200 01  WS-CHARGE-WORK.
008300     05  WS-CHARGE-AMOUNT              PIC S9(9)V99 VALUE ZERO.
008350     05  FILLER                        PIC X(04) VALUE SPACES.
008400 01  WS-CHARGE-WORK-X REDEFINES WS-CHARGE-WORK
008500                      PIC X(15).
008900
009000******************************************************************
009100 LINKAGE SECTION.
009200
009300 01  CD-CALL-FROM                      PIC X(20).
009400 01  CD-CALL-TO                        PIC X(20).
009500 01  CD-CALL-TYPE                      PIC X(20).
009600 01  CD-ROUND-MINUTES                  PIC 9(05) COMP.
009700 01  CD-ROUND-SECONDS                  PIC 9(07) COMP.
009800
009900     COPY CCCLNTCF.
010000
010100 01  CD-RATE-APPLIED                   PIC S9(7)V99.
010200 01  CD-CHARGE                         PIC S9(9)V99.
010300
010400******************************************************************
010500 PROCEDURE DIVISION USING CD-CALL-FROM
010600                          CD-CALL-TO
010700                          CD-CALL-TYPE
010800                          CD-ROUND-MINUTES
010900                          CD-ROUND-SECONDS
011000                          CC-CLIENT-CONFIG
011100                          CD-RATE-APPLIED
011200                          CD-CHARGE.
011300
011400 000-MAIN.
011500
011600     MOVE ZERO  TO CD-RATE-APPLIED CD-CHARGE.
011700     MOVE ZERO  TO WS-SEL-RATE.
011800     MOVE SPACES TO WS-SEL-RATE-TYPE WS-SEL-CHARGEABLE-TBL.
011900     MOVE 'N'   TO WS-CHARGE-SW.
012000     MOVE CD-ROUND-MINUTES TO WS-BASIS-MINUTES.
012100     MOVE CD-ROUND-SECONDS TO WS-BASIS-SECONDS.
012200
012300     PERFORM 100-SELECT-TARIFF  THRU 100-EXIT.
012400     PERFORM 200-CHECK-CHARGEABLE THRU 200-EXIT.
012500     IF CALL-IS-CHARGEABLE
012600        PERFORM 300-COMPUTE-CHARGE THRU 300-EXIT.
012900     GOBACK.
013000
013100 100-SELECT-TARIFF.
013200
013300* SPECIAL NUMBER 1 AND 2 ARE MATCHED AGAINST CALL-FROM; THE S2C
013400* NUMBER IS MATCHED AGAINST CALL-TO AND BORROWS THE DEFAULT
013500* TARIFF'S CHARGEABLE-TYPE LIST (IT HAS NONE OF ITS OWN).  FIRST
013600* MATCH WINS; NO MATCH FALLS TO THE CLIENT'S DEFAULT TARIFF.
013700     IF CL-NUMBER1 NOT = SPACES
013800        AND CD-CALL-FROM = CL-NUMBER1
013900        MOVE CL-NUMBER1-RATE      TO WS-SEL-RATE
014000        MOVE CL-NUMBER1-RATE-TYPE TO WS-SEL-RATE-TYPE
014100        MOVE CL-NUMBER1-CHARGEABLE-TBL TO WS-SEL-CHARGEABLE-TBL
014200     ELSE
014300        IF CL-NUMBER2 NOT = SPACES
014400           AND CD-CALL-FROM = CL-NUMBER2
014500           MOVE CL-NUMBER2-RATE      TO WS-SEL-RATE
014600           MOVE CL-NUMBER2-RATE-TYPE TO WS-SEL-RATE-TYPE
014700           MOVE CL-NUMBER2-CHARGEABLE-TBL TO
014800                                     WS-SEL-CHARGEABLE-TBL
014900        ELSE
015000           IF CL-S2C-NUMBER NOT = SPACES
015100              AND CD-CALL-TO = CL-S2C-NUMBER
015200              MOVE CL-S2C-RATE       TO WS-SEL-RATE
015300              MOVE CL-S2C-RATE-TYPE  TO WS-SEL-RATE-TYPE
015400              MOVE CL-DEFAULT-CHARGEABLE-TBL TO
015500                                     WS-SEL-CHARGEABLE-TBL
015600           ELSE
015700              MOVE CL-DEFAULT-RATE      TO WS-SEL-RATE
015800              MOVE CL-DEFAULT-RATE-TYPE TO WS-SEL-RATE-TYPE
015900              MOVE CL-DEFAULT-CHARGEABLE-TBL TO
016000                                     WS-SEL-CHARGEABLE-TBL.
016100
016200     IF WS-SEL-RATE-TYPE = 'per_minute'
016300        SET PER-MINUTE-RATE TO TRUE
016400     ELSE
016500        SET PER-SECOND-RATE TO TRUE.
016600
016700 100-EXIT.
016800     EXIT.
016900
017000 200-CHECK-CHARGEABLE.
017100
017200* A BLANK CALL-TYPE, OR ONE NOT PRESENT IN THE SELECTED TARIFF'S
017300* SIX-ENTRY CHARGEABLE LIST, IS NEVER CHARGEABLE.
017400     MOVE 'N' TO WS-CHARGE-SW.
017500     IF CD-CALL-TYPE NOT = SPACES
017600        SET WS-CHG-IDX TO 1
017700        SEARCH WS-SEL-CHARGEABLE
017800           AT END
017900              MOVE 'N' TO WS-CHARGE-SW
018000           WHEN WS-SEL-CHARGEABLE (WS-CHG-IDX) = CD-CALL-TYPE
018100              MOVE 'Y' TO WS-CHARGE-SW.
018200
018300 200-EXIT.
018400     EXIT.
018500
018600 300-COMPUTE-CHARGE.
018700
018800     MOVE WS-SEL-RATE TO CD-RATE-APPLIED.
018900     IF PER-MINUTE-RATE
019000        COMPUTE WS-CHARGE-AMOUNT ROUNDED =
019100                WS-SEL-RATE * CD-ROUND-MINUTES
019200     ELSE
019300        COMPUTE WS-CHARGE-AMOUNT ROUNDED =
019400                WS-SEL-RATE * CD-ROUND-SECONDS.
019500     MOVE WS-CHARGE-AMOUNT TO CD-CHARGE.
019600
019700 300-EXIT.
019800     EXIT.
