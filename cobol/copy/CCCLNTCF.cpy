000100******************************************************************
000200*    CCCLNTCF  --  CLIENT RATING CONFIGURATION RECORD             *
000300*                                                                *
000400*    ONE RECORD PER RUN.  LOADED ONCE BY CCRTBTCH PARAGRAPH      *
000500*    150-LOAD-CLIENT-CONFIG FROM THE CLIENT-CONTROL FILE AND     *
000600*    PASSED BY REFERENCE TO CCRATE FOR EVERY CALL PRICED.        *
000700*                                                                *
000800*    CR1988  02/11/89  D.KOWALSKI  ORIGINAL COPYBOOK             *
000900*    CR2640  11/02/93  D.KOWALSKI  ADDED NUMBER2 SPECIAL TARIFF  *
001000*    CR3340  04/30/99  R.HALVORSEN Y2K REVIEW - NO DATE FIELDS   *
001100*                                  IN THIS RECORD, NO CHANGE     *
001200*    CR4175  07/18/02  R.HALVORSEN ADDED S2C SERVICE-TO-CALL     *
001300*                                  TARIFF PER RATE PLAN 2002-11  *
001350*    CR4722  06/10/03  R.HALVORSEN ALL FOUR TARIFF RATES CHANGED *
001360*                                  TO COMP-3 PER RATE PLAN SPEC  *
001370*                                  STORAGE STANDARD (HD-30088)   *
001400******************************************************************
001500
001600 01  CC-CLIENT-CONFIG.
001700     05  CL-CLIENT-ID                  PIC X(20).
001800     05  CL-CARRIER                    PIC X(10).
001900
002000*    DEFAULT TARIFF - APPLIES WHEN NO SPECIAL NUMBER OR S2C
002100*    NUMBER ON THE CALL MATCHES.
002200     05  CL-DEFAULT-RATE               PIC S9(7)V99 COMP-3.
002300     05  CL-DEFAULT-RATE-TYPE          PIC X(10).
002400     05  CL-DEFAULT-CHARGEABLE-TBL.
002500         10  CL-DEFAULT-CHARGEABLE OCCURS 6 TIMES
002600                                       PIC X(20).
002700
002800*    SPECIAL NUMBER 1 TARIFF - MATCHED AGAINST CALL-FROM.
002900     05  CL-NUMBER1                    PIC X(20).
003000     05  CL-NUMBER1-RATE               PIC S9(7)V99 COMP-3.
003100     05  CL-NUMBER1-RATE-TYPE          PIC X(10).
003200     05  CL-NUMBER1-CHARGEABLE-TBL.
003300         10  CL-NUMBER1-CHARGEABLE OCCURS 6 TIMES
003400                                       PIC X(20).
003500
003600*    SPECIAL NUMBER 2 TARIFF - MATCHED AGAINST CALL-FROM.
003700     05  CL-NUMBER2                    PIC X(20).
003800     05  CL-NUMBER2-RATE               PIC S9(7)V99 COMP-3.
003900     05  CL-NUMBER2-RATE-TYPE          PIC X(10).
004000     05  CL-NUMBER2-CHARGEABLE-TBL.
004100         10  CL-NUMBER2-CHARGEABLE OCCURS 6 TIMES
004200                                       PIC X(20).
004300
004400*    SERVICE-TO-CALL (S2C) TARIFF - MATCHED AGAINST CALL-TO.
004500*    USES THE DEFAULT CHARGEABLE-TYPE LIST, IT HAS NONE OF ITS
004600*    OWN (RATE PLAN 2002-11, PARAGRAPH 4).
004700     05  CL-S2C-NUMBER                 PIC X(20).
004800     05  CL-S2C-RATE                   PIC S9(7)V99 COMP-3.
004900     05  CL-S2C-RATE-TYPE              PIC X(10).
005000
005100     05  FILLER                        PIC X(20).
