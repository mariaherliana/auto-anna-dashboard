000100******************************************************************
000200*    CCMERGRC  --  MERGED-OUTPUT WORKING RECORD                  *
000300*                                                                *
000400*    BUILT BY CCRTBTCH PARAGRAPH 650-BUILD-MERGED-REC FROM ONE   *
000500*    CC-DUP-ENTRY ROW, THEN EDITED INTO THE OUTPUT CSV LINE BY   *
000600*    PARAGRAPH 950-WRITE-MERGED-REC.                             *
000700*                                                                *
000800*    CR1988  02/11/89  D.KOWALSKI  ORIGINAL COPYBOOK             *
000900*    CR4175  07/18/02  R.HALVORSEN ADDED RATE-APPLIED / CHARGE   *
001000******************************************************************
001100
001200 01  CC-MERGED-RECORD.
001300     05  MR-SEQUENCE-ID                PIC X(20).
001400     05  MR-USER-NAME                  PIC X(30).
001500     05  MR-CALL-FROM                  PIC X(20).
001600     05  MR-CALL-TO                    PIC X(20).
001700     05  MR-CALL-TYPE                  PIC X(20).
001800     05  MR-DIAL-START-AT              PIC X(19).
001900     05  MR-DIAL-ANSWERED-AT           PIC X(19).
002000     05  MR-DIAL-END-AT                PIC X(19).
002100     05  MR-RINGING-TIME               PIC X(08).
002200     05  MR-CALL-DURATION              PIC X(08).
002300     05  MR-CALL-MEMO                  PIC X(40).
002400     05  MR-CLIENT-ID                  PIC X(20).
002500     05  MR-CARRIER                    PIC X(10).
002600     05  MR-ROUND-UP-DURATION-MINUTES  PIC 9(05).
002700     05  MR-ROUND-UP-DURATION-SECONDS  PIC 9(07).
002800     05  MR-RATE-APPLIED               PIC S9(7)V99.
002900     05  MR-CHARGE                     PIC S9(9)V99.
003000     05  FILLER                        PIC X(10).
